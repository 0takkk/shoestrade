000100*================================================================
000200* BSECBRD - BRAND MAINTENANCE WORK AREA - SHOE TRADE BRAND
000300* MAINTENANCE.  HOLDS THE BFND SEARCH ARGUMENT AND THE NEXT
000400* SEQUENTIAL BRAND ID WHILE BSEB005 WORKS THE TRANSACTION FILE.
000500* INCLUDE UNDER AN 01 IN BSEB005'S WORKING-STORAGE SECTION.
000600*------------------------------------------------------------
000700* 22/05/91 RQG TK-1830   ORIGINAL LAYOUT
000800*================================================================
000900    05  BB-SEARCH-STRING            PIC X(30).
001000    05  BB-SEARCH-LEN               PIC 9(02) COMP.
001100    05  BB-MATCH-COUNT              PIC 9(05) COMP.
001200    05  BB-NEXT-BRAND-ID            PIC 9(07) COMP.
001300    05  FILLER                      PIC X(10).
