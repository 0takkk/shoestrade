000100*================================================================
000200* BSETADR - MEMBER ADDRESS RECORD - SHOE TRADE MEMBER MAINT.
000300* ONE ROW PER DELIVERY ADDRESS OWNED BY A MEMBER.  ONE ADDRESS
000400* PER MEMBER CARRIES ADR-BASE-FLAG = 'Y' (THE DEFAULT ADDRESS).
000500* INCLUDE UNDER AN 01 IN THE CALLING PROGRAM.
000600*------------------------------------------------------------
000700* 03/17/89 RQG TK-1102   ORIGINAL LAYOUT
000800*================================================================
000900    05  AD-ADR-ID                   PIC 9(09).
001000    05  AD-ADR-MEM-EMAIL            PIC X(40).
001100    05  AD-ADR-NAME                 PIC X(20).
001200    05  AD-ADR-PHONE                PIC X(11).
001300    05  AD-ADR-ADDRESS              PIC X(60).
001400    05  AD-ADR-DETAIL               PIC X(30).
001500    05  AD-ADR-BASE-FLAG            PIC X(01).
001600        88  AD-IS-BASE-ADDRESS        VALUE 'Y'.
001700        88  AD-NOT-BASE-ADDRESS       VALUE 'N'.
001800    05  FILLER                      PIC X(09).
