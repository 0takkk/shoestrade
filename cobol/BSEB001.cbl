000100****************************************************************
000200***   * 14/01/03 LMV TK-9077   REPORT TOTALS BY TRAN CODE       *
000300***   * 02/09/01 CGR TK-8215   ADRIN FILE STATUS 90 TRAPPED     *
000400***   * 19/03/00 CGR TK-7748   MBRIN OPEN ERR MSG REWORDED      *
000500***   * 22/02/99 LMV TK-6912   Y2K - 4-DIGIT YEAR ON RUN DATE   *
000600***   * 11/09/98 LMV TK-6640   PASSWORD/PHONE/SHOE SIZE CODES   *
000700***   * 14/07/97 RQG TK-5910   CONTROL TOTALS ADDED TO RPTOUT   *
000800***   * 30/11/95 PAM TK-4488   ADRIN RESEQUENCED BY EMAIL       *
000900***   * 08/04/94 PAM TK-3702   REJECT REASON COLUMN WIDENED     *
001000***   * 23/10/92 RQG TK-2955   MBROUT RECORD COUNT CHECK ADDED  *
001100***   * 08/06/92 RQG TK-2110   MEMBER TABLE SIZE RAISED TO 2000 *
001200***   * 22/05/91 RQG TK-1830   ADDED BRAND SECTION HAND-OFF     *
001300***   * 03/17/89 RQG TK-1102   PROYECTO MANTENIMIENTO SOCIOS    *
001400****************************************************************
001500*IDAPL*BSE
001600*OBJET**********************************************************
001700*OBJET*** MANTENIMIENTO DIARIO DE SOCIOS - REVENTA DE ZAPATILLAS
001800*OBJET**********************************************************
001900      *=======================*
002000       IDENTIFICATION DIVISION.
002100      *=======================*
002200       PROGRAM-ID.    BSEB001.
002300       AUTHOR.        R QUISPE GUZMAN.
002400       INSTALLATION.  CENTRO DE COMPUTO BSE.
002500       DATE-WRITTEN.  03/17/89.
002600       DATE-COMPILED.
002700       SECURITY.      USO INTERNO - BSE.
002800      *====================*
002900       ENVIRONMENT DIVISION.
003000      *====================*
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           UPSI-0 ON STATUS IS PRIMERA-VEZ.
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700           SELECT MEMBER-FILE  ASSIGN TO MBRIN
003800               ORGANIZATION IS SEQUENTIAL
003900               FILE STATUS  IS WS-FS-MEMBER-FILE.
004000           SELECT ADDRESS-FILE ASSIGN TO ADRIN
004100               ORGANIZATION IS SEQUENTIAL
004200               FILE STATUS  IS WS-FS-ADDRESS-FILE.
004300           SELECT TRAN-FILE    ASSIGN TO TRNIN
004400               ORGANIZATION IS SEQUENTIAL
004500               FILE STATUS  IS WS-FS-TRAN-FILE.
004600           SELECT MEMBER-OUT   ASSIGN TO MBROUT
004700               ORGANIZATION IS SEQUENTIAL
004800               FILE STATUS  IS WS-FS-MEMBER-OUT.
004900           SELECT ADDRESS-OUT  ASSIGN TO ADROUT
005000               ORGANIZATION IS SEQUENTIAL
005100               FILE STATUS  IS WS-FS-ADDRESS-OUT.
005200           SELECT REPORT-FILE  ASSIGN TO RPTOUT
005300               ORGANIZATION IS SEQUENTIAL
005400               FILE STATUS  IS WS-FS-REPORT-FILE.
005500      *=============*
005600       DATA DIVISION.
005700      *=============*
005800       FILE SECTION.
005900      *
006000       FD  MEMBER-FILE
006100           RECORDING MODE IS F
006200           LABEL RECORDS ARE STANDARD.
006300       01  MEMBER-REC.
006400           COPY BSETMBR.
006500      *
006600       FD  ADDRESS-FILE
006700           RECORDING MODE IS F
006800           LABEL RECORDS ARE STANDARD.
006900       01  ADDRESS-REC.
007000           COPY BSETADR.
007100      *
007200       FD  TRAN-FILE
007300           RECORDING MODE IS F
007400           LABEL RECORDS ARE STANDARD.
007500       01  TRAN-REC.
007600           COPY BSETTRN.
007700      *
007800       FD  MEMBER-OUT
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD.
008100       01  MEMBER-OUT-REC.
008200           COPY BSETMBR.
008300      *
008400       FD  ADDRESS-OUT
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD.
008700       01  ADDRESS-OUT-REC.
008800           COPY BSETADR.
008900      *
009000       FD  REPORT-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD.
009300       01  REPORT-REC                 PIC X(132).
009400      *=======================*
009500       WORKING-STORAGE SECTION.
009600      *=======================*
009700      *------------------ SWITCHES Y RETORNO DE PROGRAMA ---------
009800       77  WS-EOF-TRAN-SW              PIC X(01) VALUE 'N'.
009900           88  WS-EOF-TRAN               VALUE 'Y'.
010000       77  WS-RC                       PIC S9(08) COMP VALUE ZERO.
010100       01  WE-ESPECIALES.
010200           05  WS-FS-MEMBER-FILE       PIC X(02) VALUE '00'.
010300           05  WS-FS-ADDRESS-FILE      PIC X(02) VALUE '00'.
010400           05  WS-FS-TRAN-FILE         PIC X(02) VALUE '00'.
010500           05  WS-FS-MEMBER-OUT        PIC X(02) VALUE '00'.
010600           05  WS-FS-ADDRESS-OUT       PIC X(02) VALUE '00'.
010700           05  WS-FS-REPORT-FILE       PIC X(02) VALUE '00'.
010800      *------------------ TABLA COMUN DE MENSAJES DE RECHAZO -----
010900           COPY BSECMSG.
011000      *------------------ TABLA DE CODIGOS DE TRANSACCION -------
011100       01  WT02-TABLA-CODIGOS.
011200           02  FILLER                  PIC X(04) VALUE 'AADD'.
011300           02  FILLER                  PIC X(04) VALUE 'ABAS'.
011400           02  FILLER                  PIC X(04) VALUE 'AUPD'.
011500           02  FILLER                  PIC X(04) VALUE 'ADEL'.
011600           02  FILLER                  PIC X(04) VALUE 'ALST'.
011700           02  FILLER                  PIC X(04) VALUE 'ACCV'.
011800           02  FILLER                  PIC X(04) VALUE 'ACCA'.
011900           02  FILLER                  PIC X(04) VALUE 'ACCD'.
012000           02  FILLER                  PIC X(04) VALUE 'PNTV'.
012100           02  FILLER                  PIC X(04) VALUE 'PROF'.
012200           02  FILLER                  PIC X(04) VALUE 'PWCH'.
012300           02  FILLER                  PIC X(04) VALUE 'PHCH'.
012400           02  FILLER                  PIC X(04) VALUE 'SZCH'.
012500       01  FILLER REDEFINES WT02-TABLA-CODIGOS.
012600           02  WT02-CODIGO OCCURS 13 TIMES
012700                                       PIC X(04).
012800      *------------------ TABLA MAESTRA DE SOCIOS ---------------
012900       01  MB-MASTER-TABLE.
013000           05  MB-TABLE-COUNT          PIC 9(05) COMP.
013100           05  MB-TABLE-ROW OCCURS 2000 TIMES
013200                                       INDEXED BY MB-IDX.
013300               10  MB-ROW-INUSE        PIC X(01) VALUE 'Y'.
013400                   88  MB-ROW-ACTIVE     VALUE 'Y'.
013500               10  MB-ROW-REC.
013600                   COPY BSETMBR.
013700      *------------------ TABLA DE DIRECCIONES -------------------
013800       01  AD-ADDRESS-TABLE.
013900           05  AD-TABLE-COUNT          PIC 9(05) COMP.
014000           05  AD-NEXT-ADR-ID          PIC 9(09) COMP.
014100           05  AD-TABLE-ROW OCCURS 4000 TIMES
014200                                       INDEXED BY AD-IDX.
014300               10  AD-ROW-INUSE        PIC X(01) VALUE 'Y'.
014400                   88  AD-ROW-ACTIVE     VALUE 'Y'.
014500               10  AD-ROW-REC.
014600                   COPY BSETADR.
014700      *------------------ COMMAREA A LOS SUBPROGRAMAS ------------
014800       01  LK-MBR-COMMAREA.
014900           COPY BSECMBR.
015000      *------------------ CONTADORES DE CONTROL --------------
015100       01  WC-CONTADORES.
015200           05  WC-LEIDAS               PIC 9(07) COMP VALUE ZEROS.
015300           05  WC-ACEPTADAS            PIC 9(07) COMP VALUE ZEROS.
015400           05  WC-RECHAZADAS           PIC 9(07) COMP VALUE ZEROS.
015500           05  WC-POR-CODIGO OCCURS 13 TIMES
015600                                       PIC 9(07) COMP.
015700           05  WC-INDICE               PIC 9(02) COMP.
015800           05  WC-CODE-IX              PIC 9(02) COMP.
015900      *------------------ RENGLONES DE REPORTE ---------------
016000       01  WS-LINEA-RPT.
016100           05  WS-RPT-CODIGO           PIC X(04).
016200           05  FILLER                  PIC X(01) VALUE SPACE.
016300           05  WS-RPT-EMAIL            PIC X(40).
016400           05  FILLER                  PIC X(01) VALUE SPACE.
016500           05  WS-RPT-ESTADO           PIC X(08).
016600           05  FILLER                  PIC X(01) VALUE SPACE.
016700           05  WS-RPT-RAZON            PIC X(20).
016800           05  FILLER                  PIC X(57) VALUE SPACES.
016900       01  WS-LINEA-TOTAL.
017000           05  WS-TOT-ETIQUETA         PIC X(30).
017100           05  WS-TOT-VALOR            PIC ZZZ,ZZ9.
017200           05  FILLER                  PIC X(95) VALUE SPACES.
017300      *------------------*
017400       PROCEDURE DIVISION.
017500      *------------------*
017600       0000-PROGRAMA-PRINCIPAL.
017700           IF PRIMERA-VEZ
017800               DISPLAY 'BSEB001 - MANTTO DE SOCIOS - INICIO'
017900           END-IF.
018000           PERFORM 0100-ABRIR-ARCHIVOS.
018100           PERFORM 0200-CARGAR-MAESTROS.
018200           PERFORM 0300-LEER-TRANSACCIONES
018300               THRU 0300-LEER-TRANSACCIONES-EXIT
018400               UNTIL WS-EOF-TRAN.
018500           PERFORM 0400-CERRAR-CORRIDA.
018600           STOP RUN.
018700      *---------------------*
018800       0100-ABRIR-ARCHIVOS.
018900      *---------------------*
019000           OPEN INPUT  MEMBER-FILE
019100                       ADDRESS-FILE
019200                       TRAN-FILE.
019300           OPEN OUTPUT MEMBER-OUT
019400                       ADDRESS-OUT
019500                       REPORT-FILE.
019600      *----------------------*
019700       0200-CARGAR-MAESTROS.
019800      *----------------------*
019900           MOVE ZEROS TO MB-TABLE-COUNT.
020000           PERFORM 0210-LEER-UN-SOCIO
020100               THRU 0210-LEER-UN-SOCIO-EXIT
020200               UNTIL WS-FS-MEMBER-FILE = '10'.
020300           MOVE ZEROS TO AD-TABLE-COUNT.
020400           MOVE ZEROS TO AD-NEXT-ADR-ID.
020500           PERFORM 0220-LEER-UNA-DIRECCION
020600               THRU 0220-LEER-UNA-DIRECCION-EXIT
020700               UNTIL WS-FS-ADDRESS-FILE = '10'.
020800      *----------------------*
020900       0210-LEER-UN-SOCIO.
021000      *----------------------*
021100           READ MEMBER-FILE
021200               AT END
021300                   MOVE '10' TO WS-FS-MEMBER-FILE
021400                   GO TO 0210-LEER-UN-SOCIO-EXIT
021500           END-READ.
021600           ADD 1 TO MB-TABLE-COUNT.
021700           SET MB-IDX TO MB-TABLE-COUNT.
021800           MOVE 'Y' TO MB-ROW-INUSE (MB-IDX).
021900           MOVE MEMBER-REC TO MB-ROW-REC (MB-IDX).
022000       0210-LEER-UN-SOCIO-EXIT.
022100           EXIT.
022200      *---------------------------*
022300       0220-LEER-UNA-DIRECCION.
022400      *---------------------------*
022500           READ ADDRESS-FILE
022600               AT END
022700                   MOVE '10' TO WS-FS-ADDRESS-FILE
022800                   GO TO 0220-LEER-UNA-DIRECCION-EXIT
022900           END-READ.
023000           ADD 1 TO AD-TABLE-COUNT.
023100           SET AD-IDX TO AD-TABLE-COUNT.
023200           MOVE 'Y' TO AD-ROW-INUSE (AD-IDX).
023300           MOVE ADDRESS-REC TO AD-ROW-REC (AD-IDX).
023400           IF AD-ADR-ID OF AD-ROW-REC (AD-IDX) > AD-NEXT-ADR-ID
023500               MOVE AD-ADR-ID OF AD-ROW-REC (AD-IDX)
023600                                       TO AD-NEXT-ADR-ID
023700           END-IF.
023800       0220-LEER-UNA-DIRECCION-EXIT.
023900           EXIT.
024000      *------------------------*
024100       0300-LEER-TRANSACCIONES.
024200      *------------------------*
024300           READ TRAN-FILE
024400               AT END
024500                   SET WS-EOF-TRAN TO TRUE
024600                   GO TO 0300-LEER-TRANSACCIONES-EXIT
024700           END-READ.
024800           ADD 1 TO WC-LEIDAS.
024900           IF NOT TR-IS-BRAND-TRAN OF TRAN-REC
025000               PERFORM 0310-DESPACHAR-SOCIO
025100                   THRU 0310-DESPACHAR-SOCIO-EXIT
025200           END-IF.
025300       0300-LEER-TRANSACCIONES-EXIT.
025400           EXIT.
025500      *---------------------------*
025600       0310-DESPACHAR-SOCIO.
025700      *---------------------------*
025800           MOVE TRAN-REC               TO LK-TRN-AREA.
025900           MOVE ZEROS                  TO LK-MEM-FOUND-IX
026000                                          LK-ADR-FOUND-IX.
026100           MOVE 'R'                    TO LK-RESULT-SW.
026200           MOVE SPACES                 TO LK-REASON-CODE.
026300           MOVE ZEROS                  TO LK-RPT-LINE-COUNT.
026400           PERFORM 0320-BUSCAR-SOCIO.
026500           IF LK-MEM-FOUND-IX = ZEROS
026600               MOVE WT09-TXT-RECHAZO (1) TO LK-REASON-CODE
026700           ELSE
026800               EVALUATE TRUE
026900                   WHEN TR-ADD-ADDRESS  OF LK-TRN-AREA
027000                   WHEN TR-CHANGE-BASE-ADDR OF LK-TRN-AREA
027100                   WHEN TR-UPDATE-ADDRESS OF LK-TRN-AREA
027200                   WHEN TR-DELETE-ADDRESS OF LK-TRN-AREA
027300                   WHEN TR-LIST-ADDRESSES OF LK-TRN-AREA
027400                       CALL 'BSEB002' USING LK-MBR-COMMAREA
027500                                            MB-MASTER-TABLE
027600                                            AD-ADDRESS-TABLE
027700                   WHEN TR-VIEW-ACCOUNT OF LK-TRN-AREA
027800                   WHEN TR-SET-ACCOUNT  OF LK-TRN-AREA
027900                   WHEN TR-DELETE-ACCOUNT OF LK-TRN-AREA
028000                       CALL 'BSEB003' USING LK-MBR-COMMAREA
028100                                            MB-MASTER-TABLE
028200                   WHEN OTHER
028300                       CALL 'BSEB004' USING LK-MBR-COMMAREA
028400                                            MB-MASTER-TABLE
028500               END-EVALUATE
028600           END-IF.
028700           PERFORM 0330-ANOTAR-RESULTADO.
028800       0310-DESPACHAR-SOCIO-EXIT.
028900           EXIT.
029000      *--------------------*
029100       0320-BUSCAR-SOCIO.
029200      *--------------------*
029300           MOVE ZEROS TO LK-MEM-FOUND-IX.
029400           SET MB-IDX TO 1.
029500           SEARCH MB-TABLE-ROW
029600               AT END CONTINUE
029700               WHEN MB-MEM-EMAIL OF MB-ROW-REC (MB-IDX)
029800                             = TR-TRN-MEM-EMAIL OF LK-TRN-AREA
029900                   SET LK-MEM-FOUND-IX TO MB-IDX
030000           END-SEARCH.
030100      *----------------------*
030200       0330-ANOTAR-RESULTADO.
030300      *----------------------*
030400           PERFORM 0335-CONTAR-POR-CODIGO.
030500           MOVE TR-TRN-CODE OF LK-TRN-AREA TO WS-RPT-CODIGO.
030600           MOVE TR-TRN-MEM-EMAIL OF LK-TRN-AREA TO WS-RPT-EMAIL.
030700           IF LK-RESULT-ACCEPTED
030800               ADD 1 TO WC-ACEPTADAS
030900               MOVE 'ACCEPTED'          TO WS-RPT-ESTADO
031000               MOVE SPACES              TO WS-RPT-RAZON
031100           ELSE
031200               ADD 1 TO WC-RECHAZADAS
031300               MOVE 'REJECTED'          TO WS-RPT-ESTADO
031400               MOVE LK-REASON-CODE      TO WS-RPT-RAZON
031500           END-IF.
031600           WRITE REPORT-REC             FROM WS-LINEA-RPT.
031700           PERFORM 0340-ESCRIBIR-RENGLONES
031800               THRU 0340-ESCRIBIR-RENGLONES-EXIT
031900               VARYING WC-INDICE FROM 1 BY 1
032000               UNTIL WC-INDICE > LK-RPT-LINE-COUNT.
032100      *-------------------------*
032200       0335-CONTAR-POR-CODIGO.
032300      *-------------------------*
032400           MOVE 1 TO WC-CODE-IX.
032500           PERFORM 0336-BUSCAR-CODIGO
032600               THRU 0336-BUSCAR-CODIGO-EXIT
032700               UNTIL WC-CODE-IX > 13
032800                  OR WT02-CODIGO (WC-CODE-IX)
032900                              = TR-TRN-CODE OF LK-TRN-AREA.
033000           IF WC-CODE-IX NOT > 13
033100               ADD 1 TO WC-POR-CODIGO (WC-CODE-IX)
033200           END-IF.
033300      *-----------------------*
033400       0336-BUSCAR-CODIGO.
033500      *-----------------------*
033600           IF WT02-CODIGO (WC-CODE-IX)
033700                              NOT = TR-TRN-CODE OF LK-TRN-AREA
033800               ADD 1 TO WC-CODE-IX
033900           END-IF.
034000       0336-BUSCAR-CODIGO-EXIT.
034100           EXIT.
034200      *-----------------------------*
034300       0340-ESCRIBIR-RENGLONES.
034400      *-----------------------------*
034500           MOVE SPACES              TO REPORT-REC.
034600           MOVE LK-RPT-LINE-TAB (WC-INDICE) TO REPORT-REC (1:78).
034700           WRITE REPORT-REC.
034800       0340-ESCRIBIR-RENGLONES-EXIT.
034900           EXIT.
035000      *---------------------*
035100       0400-CERRAR-CORRIDA.
035200      *---------------------*
035300           SET MB-IDX TO 1.
035400           PERFORM 0410-REGRABAR-SOCIO
035500               THRU 0410-REGRABAR-SOCIO-EXIT
035600               VARYING MB-IDX FROM 1 BY 1
035700               UNTIL MB-IDX > MB-TABLE-COUNT.
035800           SET AD-IDX TO 1.
035900           PERFORM 0420-REGRABAR-DIRECCION
036000               THRU 0420-REGRABAR-DIRECCION-EXIT
036100               VARYING AD-IDX FROM 1 BY 1
036200               UNTIL AD-IDX > AD-TABLE-COUNT.
036300           PERFORM 0430-IMPRIMIR-TOTALES.
036400           CLOSE MEMBER-FILE ADDRESS-FILE TRAN-FILE
036500                 MEMBER-OUT  ADDRESS-OUT  REPORT-FILE.
036600      *------------------------*
036700       0410-REGRABAR-SOCIO.
036800      *------------------------*
036900           IF MB-ROW-ACTIVE (MB-IDX)
037000               WRITE MEMBER-OUT-REC FROM MB-ROW-REC (MB-IDX)
037100           END-IF.
037200       0410-REGRABAR-SOCIO-EXIT.
037300           EXIT.
037400      *---------------------------*
037500       0420-REGRABAR-DIRECCION.
037600      *---------------------------*
037700           IF AD-ROW-ACTIVE (AD-IDX)
037800               WRITE ADDRESS-OUT-REC FROM AD-ROW-REC (AD-IDX)
037900           END-IF.
038000       0420-REGRABAR-DIRECCION-EXIT.
038100           EXIT.
038200      *------------------------*
038300       0430-IMPRIMIR-TOTALES.
038400      *------------------------*
038500           MOVE SPACES              TO REPORT-REC.
038600           WRITE REPORT-REC.
038700           MOVE 'TRANSACCIONES LEIDAS'     TO WS-TOT-ETIQUETA.
038800           MOVE WC-LEIDAS            TO WS-TOT-VALOR.
038900           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
039000           MOVE 'TRANSACCIONES ACEPTADAS'  TO WS-TOT-ETIQUETA.
039100           MOVE WC-ACEPTADAS         TO WS-TOT-VALOR.
039200           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
039300           MOVE 'TRANSACCIONES RECHAZADAS' TO WS-TOT-ETIQUETA.
039400           MOVE WC-RECHAZADAS        TO WS-TOT-VALOR.
039500           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
039600           MOVE SPACES               TO REPORT-REC.
039700           WRITE REPORT-REC.
039800           PERFORM 0440-IMPRIMIR-UN-CODIGO
039900               THRU 0440-IMPRIMIR-UN-CODIGO-EXIT
040000               VARYING WC-CODE-IX FROM 1 BY 1
040100               UNTIL WC-CODE-IX > 13.
040200      *---------------------------*
040300       0440-IMPRIMIR-UN-CODIGO.
040400      *---------------------------*
040500           MOVE SPACES               TO WS-TOT-ETIQUETA.
040600           STRING 'TRAN ' WT02-CODIGO (WC-CODE-IX)
040700                   DELIMITED BY SIZE INTO WS-TOT-ETIQUETA.
040800           MOVE WC-POR-CODIGO (WC-CODE-IX) TO WS-TOT-VALOR.
040900           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
041000       0440-IMPRIMIR-UN-CODIGO-EXIT.
041100           EXIT.
