000100****************************************************************
000200***   * 14/01/03 LMV TK-9081   PROF LINE INCLUDES GRADE FIELD   *
000300***   * 19/06/01 CGR TK-8091   PNTV POINTS FIELD RE-EDITED      *
000400***   * 30/01/00 CGR TK-7606   PWCH REJECT MESSAGE REWORDED     *
000500***   * 22/02/99 LMV TK-6912   Y2K - 4-DIGIT YEAR IN COMMENTS   *
000600***   * 11/09/98 LMV TK-6640   PWCH/PHCH/SZCH ADDED TO PROGRAM  *
000700***   * 30/09/96 PAM TK-5206   PROF SHOWS SHOE SIZE AND GRADE   *
000800***   * 14/08/95 PAM TK-4392   POINTS FIELD WIDENED TO 9(07)    *
000900***   * 11/03/94 RQG TK-3661   PROF LINE LAYOUT FIRST ISSUED    *
001000***   * 23/10/92 RQG TK-2956   PNTV ADDED FOR POINTS LOOKUP     *
001100***   * 12/09/90 RQG TK-1450   CONSULTA DE PUNTOS Y PERFIL      *
001200****************************************************************
001300*IDAPL*BSE
001400*OBJET**********************************************************
001500*OBJET*** CONSULTA E IDENTIDAD DE SOCIOS - SUBPROGRAMA
001600*OBJET**********************************************************
001700      *=======================*
001800       IDENTIFICATION DIVISION.
001900      *=======================*
002000       PROGRAM-ID.    BSEB004.
002100       AUTHOR.        R QUISPE GUZMAN.
002200       INSTALLATION.  CENTRO DE COMPUTO BSE.
002300       DATE-WRITTEN.  12/09/90.
002400       DATE-COMPILED.
002500       SECURITY.      USO INTERNO - BSE.
002600      *====================*
002700       ENVIRONMENT DIVISION.
002800      *====================*
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           UPSI-0 ON STATUS IS PRIMERA-VEZ.
003300      *=============*
003400       DATA DIVISION.
003500      *=============*
003600       WORKING-STORAGE SECTION.
003700      *=======================*
003800      *------------------ TABLA COMUN DE MENSAJES DE RECHAZO -----
003900           COPY BSECMSG.
004000      *------------------ TABLA DE CIFRADO DE CLAVE --------------
004100       01  WT03-TABLA-CIFRADO.
004200           05  WT03-ALFABETO-CLARO     PIC X(36) VALUE
004300               'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
004400           05  WT03-ALFABETO-CIFRADO   PIC X(36) VALUE
004500               'NOPQRSTUVWXYZABCDEFGHIJKLM5678901234'.
004600      *------------------ AREA DE TRABAJO DEL SUBPROGRAMA --------
004700       01  WA-TRABAJO.
004800           05  WA-CLAVE-CIFRA          PIC X(30).
004900           05  WA-RENGLON              PIC X(78).
005000           05  FILLER                  PIC X(02).
005100      *------------------*
005200       LINKAGE SECTION.
005300      *------------------*
005400       01  LK-MBR-COMMAREA.
005500           COPY BSECMBR.
005600      *------------------ TABLA MAESTRA DE SOCIOS ----------------
005700       01  MB-MASTER-TABLE.
005800           05  MB-TABLE-COUNT          PIC 9(05) COMP.
005900           05  MB-TABLE-ROW OCCURS 2000 TIMES
006000                                       INDEXED BY MB-IDX.
006100               10  MB-ROW-INUSE        PIC X(01).
006200                   88  MB-ROW-ACTIVE     VALUE 'Y'.
006300               10  MB-ROW-REC.
006400                   COPY BSETMBR.
006500      *------------------------------*
006600       PROCEDURE DIVISION USING LK-MBR-COMMAREA
006700                                MB-MASTER-TABLE.
006800      *------------------------------*
006900       0000-PROGRAMA-PRINCIPAL.
007000           SET MB-IDX TO LK-MEM-FOUND-IX.
007100           EVALUATE TRUE
007200               WHEN TR-VIEW-POINTS
007300                   PERFORM 4100-VER-PUNTOS
007400                       THRU 4100-VER-PUNTOS-EXIT
007500               WHEN TR-VIEW-PROFILE
007600                   PERFORM 4200-VER-PERFIL
007700                       THRU 4200-VER-PERFIL-EXIT
007800               WHEN TR-CHANGE-PASSWORD
007900                   PERFORM 4300-CAMBIAR-CLAVE
008000                       THRU 4300-CAMBIAR-CLAVE-EXIT
008100               WHEN TR-CHANGE-PHONE
008200                   PERFORM 4400-CAMBIAR-TELEFONO
008300                       THRU 4400-CAMBIAR-TELEFONO-EXIT
008400               WHEN TR-CHANGE-SHOE-SIZE
008500                   PERFORM 4500-CAMBIAR-TALLA
008600                       THRU 4500-CAMBIAR-TALLA-EXIT
008700           END-EVALUATE.
008800           GOBACK.
008900      *-------------------------------*
009000       4100-VER-PUNTOS.
009100      *-------------------------------*
009200           MOVE ZEROS TO LK-RPT-LINE-COUNT.
009300           MOVE SPACES TO WA-RENGLON.
009400           STRING 'POINTS-' MB-MEM-POINT-X (MB-IDX)
009500                  DELIMITED BY SIZE INTO WA-RENGLON.
009600           ADD 1 TO LK-RPT-LINE-COUNT.
009700           MOVE WA-RENGLON TO LK-RPT-LINE-TAB (LK-RPT-LINE-COUNT).
009800           SET LK-RESULT-ACCEPTED TO TRUE.
009900       4100-VER-PUNTOS-EXIT.
010000           EXIT.
010100      *-------------------------------*
010200       4200-VER-PERFIL.
010300      *-------------------------------*
010400           MOVE ZEROS TO LK-RPT-LINE-COUNT.
010500           MOVE SPACES TO WA-RENGLON.
010600           STRING MB-MEM-EMAIL (MB-IDX) (1:20)
010700                  ' ' MB-MEM-NAME (MB-IDX)
010800                  ' TALLA-' MB-MEM-SHOE-SIZE-X (MB-IDX)
010900                  ' GRD-' MB-MEM-GRADE (MB-IDX)
011000                  ' PTS-' MB-MEM-POINT-X (MB-IDX)
011100                  DELIMITED BY SIZE INTO WA-RENGLON.
011200           ADD 1 TO LK-RPT-LINE-COUNT.
011300           MOVE WA-RENGLON TO LK-RPT-LINE-TAB (LK-RPT-LINE-COUNT).
011400           SET LK-RESULT-ACCEPTED TO TRUE.
011500       4200-VER-PERFIL-EXIT.
011600           EXIT.
011700      *-------------------------------*
011800       4300-CAMBIAR-CLAVE.
011900      *-------------------------------*
012000           MOVE TR-TRN-OLD-PASSWORD TO WA-CLAVE-CIFRA.
012100           PERFORM 4600-CIFRAR-CLAVE
012200               THRU 4600-CIFRAR-CLAVE-EXIT.
012300           IF WA-CLAVE-CIFRA = MB-MEM-PASSWORD (MB-IDX)
012400               MOVE TR-TRN-NEW-PASSWORD TO WA-CLAVE-CIFRA
012500               PERFORM 4600-CIFRAR-CLAVE
012600                   THRU 4600-CIFRAR-CLAVE-EXIT
012700               MOVE WA-CLAVE-CIFRA TO MB-MEM-PASSWORD (MB-IDX)
012800               SET LK-RESULT-ACCEPTED TO TRUE
012900           ELSE
013000               MOVE WT09-TXT-RECHAZO (5) TO LK-REASON-CODE
013100           END-IF.
013200       4300-CAMBIAR-CLAVE-EXIT.
013300           EXIT.
013400      *-------------------------------*
013500       4400-CAMBIAR-TELEFONO.
013600      *-------------------------------*
013700           MOVE TR-TRN-PHONE TO MB-MEM-PHONE (MB-IDX).
013800           SET LK-RESULT-ACCEPTED TO TRUE.
013900       4400-CAMBIAR-TELEFONO-EXIT.
014000           EXIT.
014100      *-------------------------------*
014200       4500-CAMBIAR-TALLA.
014300      *-------------------------------*
014400           IF TR-TRN-SHOE-SIZE NUMERIC
014500               MOVE TR-TRN-SHOE-SIZE-N
014600                                  TO MB-MEM-SHOE-SIZE (MB-IDX)
014700               SET LK-RESULT-ACCEPTED TO TRUE
014800           ELSE
014900               MOVE WT09-TXT-RECHAZO (6) TO LK-REASON-CODE
015000           END-IF.
015100       4500-CAMBIAR-TALLA-EXIT.
015200           EXIT.
015300      *-------------------------------*
015400       4600-CIFRAR-CLAVE.
015500      *-------------------------------*
015600           INSPECT WA-CLAVE-CIFRA
015700               CONVERTING WT03-ALFABETO-CLARO
015800                       TO WT03-ALFABETO-CIFRADO.
015900       4600-CIFRAR-CLAVE-EXIT.
016000           EXIT.
