000100*================================================================
000200* BSETTRN - MAINTENANCE TRANSACTION RECORD - SHOE TRADE MEMBER
000300* AND BRAND MAINTENANCE.  ONE ROW PER TRANSACTION ON TRAN-FILE.
000400* TR-TRN-CODE SELECTS WHICH FIELDS BELOW ARE MEANINGFUL.
000500* INCLUDE UNDER AN 01 IN THE CALLING PROGRAM.
000600*------------------------------------------------------------
000700* 03/17/89 RQG TK-1102   ORIGINAL LAYOUT - ADDRESS/ACCOUNT CODES
000800* 22/05/91 RQG TK-1830   ADDED BRAND MAINTENANCE CODES
000900* 11/09/98 LMV TK-6640   ADDED IDENTITY MAINTENANCE CODES
001000*================================================================
001100    05  TR-TRN-CODE                 PIC X(04).
001200        88  TR-ADD-ADDRESS            VALUE 'AADD'.
001300        88  TR-CHANGE-BASE-ADDR       VALUE 'ABAS'.
001400        88  TR-UPDATE-ADDRESS         VALUE 'AUPD'.
001500        88  TR-DELETE-ADDRESS         VALUE 'ADEL'.
001600        88  TR-LIST-ADDRESSES         VALUE 'ALST'.
001700        88  TR-VIEW-ACCOUNT           VALUE 'ACCV'.
001800        88  TR-SET-ACCOUNT            VALUE 'ACCA'.
001900        88  TR-DELETE-ACCOUNT         VALUE 'ACCD'.
002000        88  TR-VIEW-POINTS            VALUE 'PNTV'.
002100        88  TR-VIEW-PROFILE           VALUE 'PROF'.
002200        88  TR-CHANGE-PASSWORD        VALUE 'PWCH'.
002300        88  TR-CHANGE-PHONE           VALUE 'PHCH'.
002400        88  TR-CHANGE-SHOE-SIZE       VALUE 'SZCH'.
002500        88  TR-ADD-BRAND              VALUE 'BADD'.
002600        88  TR-UPDATE-BRAND           VALUE 'BUPD'.
002700        88  TR-DELETE-BRAND           VALUE 'BDEL'.
002800        88  TR-LIST-BRANDS            VALUE 'BLST'.
002900        88  TR-FIND-BRANDS            VALUE 'BFND'.
003000        88  TR-IS-BRAND-TRAN          VALUES 'BADD' 'BUPD'
003100                                             'BDEL' 'BLST' 'BFND'.
003200    05  TR-TRN-MEM-EMAIL            PIC X(40).
003300    05  TR-TRN-ADR-ID               PIC 9(09).
003400    05  TR-TRN-NAME                 PIC X(20).
003500    05  TR-TRN-PHONE                PIC X(11).
003600    05  TR-TRN-ADDRESS              PIC X(60).
003700    05  TR-TRN-DETAIL               PIC X(30).
003800    05  TR-TRN-BASE-FLAG            PIC X(01).
003900    05  TR-TRN-BANK-NAME            PIC X(20).
004000    05  TR-TRN-ACCT-NUMBER          PIC X(20).
004100    05  TR-TRN-ACCT-HOLDER         PIC X(20).
004200    05  TR-TRN-OLD-PASSWORD         PIC X(30).
004300    05  TR-TRN-NEW-PASSWORD         PIC X(30).
004400    05  TR-TRN-SHOE-SIZE            PIC X(03).
004500    05  TR-TRN-SHOE-SIZE-N REDEFINES TR-TRN-SHOE-SIZE
004600                                    PIC 9(03).
004700    05  TR-TRN-BRAND-ID             PIC 9(07).
004800    05  TR-TRN-BRAND-NAME           PIC X(30).
004900    05  FILLER                      PIC X(65).
