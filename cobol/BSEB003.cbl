000100****************************************************************
000200***   * 14/01/03 LMV TK-9082   CTA LINE STRING DELIMITER FIX    *
000300***   * 19/06/01 CGR TK-8090   ACCV OUTPUT ALIGNED WITH ALST    *
000400***   * 30/01/00 CGR TK-7605   ACCA FIELD LENGTHS RECHECKED     *
000500***   * 22/02/99 LMV TK-6912   Y2K - 4-DIGIT YEAR IN COMMENTS   *
000600***   * 11/09/98 LMV TK-6640   ACCD BLANKS ALL THREE FIELDS     *
000700***   * 30/09/96 PAM TK-5205   ACCA OVERWRITES PRIOR ACCOUNT    *
000800***   * 12/12/94 PAM TK-3810   BANK NAME FIELD WIDENED TO 20    *
000900***   * 19/02/93 RQG TK-3182   ACCV ADDED FOR TELLER LOOKUP     *
001000***   * 14/11/91 RQG TK-1902   AJUSTE DE LONGITUD DE CAMPOS     *
001100***   * 17/03/90 RQG TK-1455   ACCA/ACCD SPLIT FROM ACCV        *
001200***   * 03/17/89 RQG TK-1102   PROYECTO MANTENIMIENTO SOCIOS    *
001300****************************************************************
001400*IDAPL*BSE
001500*OBJET**********************************************************
001600*OBJET*** MANTENIMIENTO DE CUENTA BANCARIA DE SOCIOS - SUBPROG.
001700*OBJET**********************************************************
001800      *=======================*
001900       IDENTIFICATION DIVISION.
002000      *=======================*
002100       PROGRAM-ID.    BSEB003.
002200       AUTHOR.        R QUISPE GUZMAN.
002300       INSTALLATION.  CENTRO DE COMPUTO BSE.
002400       DATE-WRITTEN.  03/17/89.
002500       DATE-COMPILED.
002600       SECURITY.      USO INTERNO - BSE.
002700      *====================*
002800       ENVIRONMENT DIVISION.
002900      *====================*
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM
003300           UPSI-0 ON STATUS IS PRIMERA-VEZ.
003400      *=============*
003500       DATA DIVISION.
003600      *=============*
003700       WORKING-STORAGE SECTION.
003800      *=======================*
003900       01  WA-TRABAJO.
004000           05  WA-RENGLON              PIC X(78).
004100           05  FILLER                  PIC X(02).
004200      *------------------*
004300       LINKAGE SECTION.
004400      *------------------*
004500       01  LK-MBR-COMMAREA.
004600           COPY BSECMBR.
004700      *------------------ TABLA MAESTRA DE SOCIOS ----------------
004800       01  MB-MASTER-TABLE.
004900           05  MB-TABLE-COUNT          PIC 9(05) COMP.
005000           05  MB-TABLE-ROW OCCURS 2000 TIMES
005100                                       INDEXED BY MB-IDX.
005200               10  MB-ROW-INUSE        PIC X(01).
005300                   88  MB-ROW-ACTIVE     VALUE 'Y'.
005400               10  MB-ROW-REC.
005500                   COPY BSETMBR.
005600      *------------------------------*
005700       PROCEDURE DIVISION USING LK-MBR-COMMAREA
005800                                MB-MASTER-TABLE.
005900      *------------------------------*
006000       0000-PROGRAMA-PRINCIPAL.
006100           SET MB-IDX TO LK-MEM-FOUND-IX.
006200           EVALUATE TRUE
006300               WHEN TR-VIEW-ACCOUNT
006400                   PERFORM 3100-VER-CUENTA
006500                       THRU 3100-VER-CUENTA-EXIT
006600               WHEN TR-SET-ACCOUNT
006700                   PERFORM 3200-GRABAR-CUENTA
006800                       THRU 3200-GRABAR-CUENTA-EXIT
006900               WHEN TR-DELETE-ACCOUNT
007000                   PERFORM 3300-BORRAR-CUENTA
007100                       THRU 3300-BORRAR-CUENTA-EXIT
007200           END-EVALUATE.
007300           SET LK-RESULT-ACCEPTED TO TRUE.
007400           GOBACK.
007500      *-------------------------------*
007600       3100-VER-CUENTA.
007700      *-------------------------------*
007800           MOVE ZEROS TO LK-RPT-LINE-COUNT.
007900           MOVE SPACES TO WA-RENGLON.
008000           STRING 'BANCO-' MB-MEM-BANK-NAME (MB-IDX)
008100                  ' CTA-' MB-MEM-ACCT-NUMBER (MB-IDX)
008200                  ' TITULAR-' MB-MEM-ACCT-HOLDER (MB-IDX)
008300                  DELIMITED BY SIZE INTO WA-RENGLON.
008400           ADD 1 TO LK-RPT-LINE-COUNT.
008500           MOVE WA-RENGLON TO LK-RPT-LINE-TAB (LK-RPT-LINE-COUNT).
008600       3100-VER-CUENTA-EXIT.
008700           EXIT.
008800      *-------------------------------*
008900       3200-GRABAR-CUENTA.
009000      *-------------------------------*
009100           MOVE TR-TRN-BANK-NAME   TO MB-MEM-BANK-NAME (MB-IDX).
009200           MOVE TR-TRN-ACCT-NUMBER TO MB-MEM-ACCT-NUMBER (MB-IDX).
009300           MOVE TR-TRN-ACCT-HOLDER TO MB-MEM-ACCT-HOLDER (MB-IDX).
009400       3200-GRABAR-CUENTA-EXIT.
009500           EXIT.
009600      *-------------------------------*
009700       3300-BORRAR-CUENTA.
009800      *-------------------------------*
009900           MOVE SPACES TO MB-MEM-BANK-NAME (MB-IDX)
010000                           MB-MEM-ACCT-NUMBER (MB-IDX)
010100                           MB-MEM-ACCT-HOLDER (MB-IDX).
010200       3300-BORRAR-CUENTA-EXIT.
010300           EXIT.
