000100*================================================================
000200* BSETMBR - MEMBER MASTER RECORD - SHOE TRADE MEMBER MAINTENANCE
000300* FIELDS COMMON TO MEMBER-FILE (FD) AND THE IN-MEMORY MASTER
000400* TABLE BUILT BY BSEB001.  INCLUDE UNDER AN 01 IN THE CALLING
000500* PROGRAM.
000600*------------------------------------------------------------
000700* 03/17/89 RQG TK-1102   ORIGINAL LAYOUT
000800* 11/09/98 LMV TK-6640   ADDED GRADE/ROLE 88-LEVELS
000900*================================================================
001000    05  MB-MEM-ID                   PIC 9(09).
001100    05  MB-MEM-EMAIL                PIC X(40).
001200    05  MB-MEM-PASSWORD             PIC X(30).
001300    05  MB-MEM-NAME                 PIC X(20).
001400    05  MB-MEM-PHONE                PIC X(11).
001500    05  MB-MEM-SHOE-SIZE            PIC 9(03).
001600    05  MB-MEM-SHOE-SIZE-X REDEFINES MB-MEM-SHOE-SIZE
001700                                    PIC X(03).
001800    05  MB-MEM-GRADE                PIC X(08).
001900        88  MB-GRADE-BRONZE           VALUE 'BRONZE  '.
002000        88  MB-GRADE-SILVER           VALUE 'SILVER  '.
002100        88  MB-GRADE-GOLD             VALUE 'GOLD    '.
002200        88  MB-GRADE-PLATINUM         VALUE 'PLATINUM'.
002300    05  MB-MEM-POINT                PIC 9(07).
002400    05  MB-MEM-POINT-X REDEFINES MB-MEM-POINT
002500                                    PIC X(07).
002600    05  MB-MEM-ROLE                 PIC X(12).
002700        88  MB-ROLE-MEMBER            VALUE 'ROLE_MEMBER '.
002800        88  MB-ROLE-ADMIN             VALUE 'ROLE_ADMIN  '.
002900    05  MB-MEM-BANK-NAME            PIC X(20).
003000    05  MB-MEM-ACCT-NUMBER          PIC X(20).
003100    05  MB-MEM-ACCT-HOLDER          PIC X(20).
