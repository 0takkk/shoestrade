000100*================================================================
000200* BSECMSG - TABLA COMUN DE MENSAJES DE RECHAZO - MANTENIMIENTO
000300* DE SOCIOS Y MARCAS.  UN RENGLON POR CODIGO DE RECHAZO DEL
000400* NEGOCIO.  COPIESE A NIVEL 01 EN WORKING-STORAGE DE CADA
000500* PROGRAMA QUE DEBA LLENAR LK-REASON-CODE.
000600*------------------------------------------------------------
000700* 03/17/89 RQG TK-1102   ORIGINAL - MENSAJES DE SOCIO/DIRECCION
000800* 22/05/91 RQG TK-1830   AGREGADO MENSAJE DE MARCA
000900* 11/09/98 LMV TK-6640   AGREGADOS CLAVE/TALLA
001000*================================================================
00110001  WT09-TABLA-RECHAZOS.
001200    02  FILLER                      PIC X(22) VALUE
001300        '01MEMBER-NOT-FOUND'.
001400    02  FILLER                      PIC X(22) VALUE
001500        '02ADDRESS-NOT-FOUND'.
001600    02  FILLER                      PIC X(22) VALUE
001700        '03BASE-ADDR-UNCHECKED'.
001800    02  FILLER                      PIC X(22) VALUE
001900        '04BASE-ADDR-NOT-DELETE'.
002000    02  FILLER                      PIC X(22) VALUE
002100        '05WRONG-PASSWORD'.
002200    02  FILLER                      PIC X(22) VALUE
002300        '06INVALID-SHOE-SIZE'.
002400    02  FILLER                      PIC X(22) VALUE
002500        '07BRAND-NOT-FOUND'.
00260001  FILLER REDEFINES WT09-TABLA-RECHAZOS.
002700    02  WT09-RENGLON OCCURS 7 TIMES.
002800        04  WT09-COD-RECHAZO        PIC 9(02).
002900        04  WT09-TXT-RECHAZO        PIC X(20).
