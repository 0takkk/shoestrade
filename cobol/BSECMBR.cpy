000100*================================================================
000200* BSECMBR - MEMBER MAINTENANCE COMMAREA - PASSED BY BSEB001 TO
000300* BSEB002 (ADDRESS OPS), BSEB003 (ACCOUNT OPS) AND BSEB004
000400* (IDENTITY/INQUIRY OPS) ON EACH CALL.  INCLUDE UNDER AN 01 IN
000500* THE CALLING PROGRAM AND IN EACH SUBPROGRAM'S LINKAGE SECTION.
000600*------------------------------------------------------------
000700* 03/17/89 RQG TK-1102   ORIGINAL LAYOUT
000800* 11/09/98 LMV TK-6640   ADDED MULTI-LINE REPLY TABLE FOR ALST
000900*================================================================
001000    05  LK-TRN-AREA.
001100        COPY BSETTRN.
001200    05  LK-MEM-FOUND-IX             PIC 9(05) COMP.
001300    05  LK-ADR-FOUND-IX             PIC 9(05) COMP.
001400    05  LK-RESULT-SW                PIC X(01).
001500        88  LK-RESULT-ACCEPTED        VALUE 'A'.
001600        88  LK-RESULT-REJECTED        VALUE 'R'.
001700    05  LK-REASON-CODE               PIC X(20).
001800    05  LK-RPT-LINE-COUNT            PIC 9(03) COMP.
001900    05  LK-RPT-LINE-TAB OCCURS 20 TIMES
002000                                    PIC X(78).
002100    05  FILLER                      PIC X(20).
