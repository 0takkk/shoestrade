000100*================================================================
000200* BSETBRD - BRAND REFERENCE RECORD - SHOE TRADE BRAND MAINT.
000300* ONE ROW PER SNEAKER BRAND KNOWN TO THE PLATFORM.
000400* INCLUDE UNDER AN 01 IN THE CALLING PROGRAM.
000500*------------------------------------------------------------
000600* 22/05/91 RQG TK-1830   ORIGINAL LAYOUT
000700*================================================================
000800    05  BR-BRD-ID                   PIC 9(07).
000900    05  BR-BRD-ID-X REDEFINES BR-BRD-ID
001000                                    PIC X(07).
001100    05  BR-BRD-NAME                 PIC X(30).
