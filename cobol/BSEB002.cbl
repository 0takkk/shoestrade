000100****************************************************************
000200***   * 14/01/03 LMV TK-9080   ADROUT REJECT LINE FORMAT TWEAK  *
000300***   * 02/09/01 CGR TK-8215   ADRIN FILE STATUS 90 TRAPPED     *
000400***   * 30/01/00 CGR TK-7601   ALST 20-LINE CAP DOCUMENTED      *
000500***   * 22/02/99 LMV TK-6912   Y2K - 4-DIGIT YEAR IN COMMENTS   *
000600***   * 11/09/98 LMV TK-6640   AUPD BASE-SWAP RULE PER AUDIT    *
000700***   * 19/02/97 PAM TK-5710   ADEL BLOCKED ON BASE ADDRESS     *
000800***   * 14/08/95 PAM TK-4390   ADDRESS TABLE SIZE RAISED TO 4000*
000900***   * 11/03/94 PAM TK-3660   ALST SPLIT BASE/NON-BASE PASSES  *
001000***   * 19/02/93 RQG TK-3180   ALST ORDEN POR DIRECCION BASE    *
001100***   * 14/11/91 RQG TK-1901   AJUSTE DE LONGITUD DE CAMPOS     *
001200***   * 22/05/91 RQG TK-1830   ALST REPORTS BASE FIRST          *
001300***   * 03/17/89 RQG TK-1102   PROYECTO MANTENIMIENTO SOCIOS    *
001400****************************************************************
001500*IDAPL*BSE
001600*OBJET**********************************************************
001700*OBJET*** MANTENIMIENTO DE DIRECCIONES DE SOCIOS - SUBPROGRAMA
001800*OBJET**********************************************************
001900      *=======================*
002000       IDENTIFICATION DIVISION.
002100      *=======================*
002200       PROGRAM-ID.    BSEB002.
002300       AUTHOR.        R QUISPE GUZMAN.
002400       INSTALLATION.  CENTRO DE COMPUTO BSE.
002500       DATE-WRITTEN.  03/17/89.
002600       DATE-COMPILED.
002700       SECURITY.      USO INTERNO - BSE.
002800      *====================*
002900       ENVIRONMENT DIVISION.
003000      *====================*
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           UPSI-0 ON STATUS IS PRIMERA-VEZ.
003500      *=============*
003600       DATA DIVISION.
003700      *=============*
003800       WORKING-STORAGE SECTION.
003900      *=======================*
004000      *------------------ TABLA COMUN DE MENSAJES DE RECHAZO -----
004100           COPY BSECMSG.
004200      *------------------ AREA DE TRABAJO DEL SUBPROGRAMA --------
004300       01  WA-TRABAJO.
004400           05  WA-COUNT-DIR            PIC 9(05) COMP.
004500           05  WA-BASE-IX              PIC 9(05) COMP.
004600           05  WA-FOUND-IX             PIC 9(05) COMP.
004700           05  WA-NEW-FLAG             PIC X(01).
004800           05  WA-RENGLON              PIC X(78).
004900      *------------------*
005000       LINKAGE SECTION.
005100      *------------------*
005200       01  LK-MBR-COMMAREA.
005300           COPY BSECMBR.
005400      *------------------ TABLA MAESTRA DE SOCIOS ----------------
005500       01  MB-MASTER-TABLE.
005600           05  MB-TABLE-COUNT          PIC 9(05) COMP.
005700           05  MB-TABLE-ROW OCCURS 2000 TIMES
005800                                       INDEXED BY MB-IDX.
005900               10  MB-ROW-INUSE        PIC X(01).
006000                   88  MB-ROW-ACTIVE     VALUE 'Y'.
006100               10  MB-ROW-REC.
006200                   COPY BSETMBR.
006300      *------------------ TABLA DE DIRECCIONES -------------------
006400       01  AD-ADDRESS-TABLE.
006500           05  AD-TABLE-COUNT          PIC 9(05) COMP.
006600           05  AD-NEXT-ADR-ID          PIC 9(09) COMP.
006700           05  AD-TABLE-ROW OCCURS 4000 TIMES
006800                                       INDEXED BY AD-IDX.
006900               10  AD-ROW-INUSE        PIC X(01).
007000                   88  AD-ROW-ACTIVE     VALUE 'Y'.
007100               10  AD-ROW-REC.
007200                   COPY BSETADR.
007300      *------------------------------*
007400       PROCEDURE DIVISION USING LK-MBR-COMMAREA
007500                                MB-MASTER-TABLE
007600                                AD-ADDRESS-TABLE.
007700      *------------------------------*
007800       0000-PROGRAMA-PRINCIPAL.
007900           EVALUATE TRUE
008000               WHEN TR-ADD-ADDRESS
008100                   PERFORM 1100-AGREGAR-DIRECCION
008200                       THRU 1100-AGREGAR-DIRECCION-EXIT
008300               WHEN TR-CHANGE-BASE-ADDR
008400                   PERFORM 1200-CAMBIAR-BASE
008500                       THRU 1200-CAMBIAR-BASE-EXIT
008600               WHEN TR-UPDATE-ADDRESS
008700                   PERFORM 1300-ACTUALIZAR-DIRECCION
008800                       THRU 1300-ACTUALIZAR-DIRECCION-EXIT
008900               WHEN TR-DELETE-ADDRESS
009000                   PERFORM 1400-BORRAR-DIRECCION
009100                       THRU 1400-BORRAR-DIRECCION-EXIT
009200               WHEN TR-LIST-ADDRESSES
009300                   PERFORM 1500-LISTAR-DIRECCIONES
009400                       THRU 1500-LISTAR-DIRECCIONES-EXIT
009500           END-EVALUATE.
009600           GOBACK.
009700      *-------------------------------*
009800       1100-AGREGAR-DIRECCION.
009900      *-------------------------------*
010000           MOVE ZEROS TO WA-COUNT-DIR WA-BASE-IX.
010100           SET AD-IDX TO 1.
010200           PERFORM 1110-CONTAR-DIRECCIONES
010300               THRU 1110-CONTAR-DIRECCIONES-EXIT
010400               VARYING AD-IDX FROM 1 BY 1
010500               UNTIL AD-IDX > AD-TABLE-COUNT.
010600           IF WA-COUNT-DIR = ZEROS
010700               MOVE 'Y' TO WA-NEW-FLAG
010800           ELSE
010900               IF TR-TRN-BASE-FLAG = 'N'
011000                   MOVE 'N' TO WA-NEW-FLAG
011100               ELSE
011200                   MOVE 'Y' TO WA-NEW-FLAG
011300                   IF WA-BASE-IX > ZEROS
011400                       MOVE 'N' TO AD-ADR-BASE-FLAG (WA-BASE-IX)
011500                   END-IF
011600               END-IF
011700           END-IF.
011800           PERFORM 1120-CREAR-DIRECCION
011900               THRU 1120-CREAR-DIRECCION-EXIT.
012000           SET LK-RESULT-ACCEPTED TO TRUE.
012100       1100-AGREGAR-DIRECCION-EXIT.
012200           EXIT.
012300      *-------------------------------*
012400       1110-CONTAR-DIRECCIONES.
012500      *-------------------------------*
012600           IF AD-ROW-ACTIVE (AD-IDX)
012700              AND AD-ADR-MEM-EMAIL (AD-IDX) = TR-TRN-MEM-EMAIL
012800               ADD 1 TO WA-COUNT-DIR
012900               IF AD-IS-BASE-ADDRESS (AD-IDX)
013000                   SET WA-BASE-IX TO AD-IDX
013100               END-IF
013200           END-IF.
013300       1110-CONTAR-DIRECCIONES-EXIT.
013400           EXIT.
013500      *-------------------------------*
013600       1120-CREAR-DIRECCION.
013700      *-------------------------------*
013800           ADD 1 TO AD-TABLE-COUNT.
013900           SET AD-IDX TO AD-TABLE-COUNT.
014000           ADD 1 TO AD-NEXT-ADR-ID.
014100           MOVE 'Y' TO AD-ROW-INUSE (AD-IDX).
014200           MOVE AD-NEXT-ADR-ID     TO AD-ADR-ID (AD-IDX).
014300           MOVE TR-TRN-MEM-EMAIL   TO AD-ADR-MEM-EMAIL (AD-IDX).
014400           MOVE TR-TRN-NAME        TO AD-ADR-NAME (AD-IDX).
014500           MOVE TR-TRN-PHONE       TO AD-ADR-PHONE (AD-IDX).
014600           MOVE TR-TRN-ADDRESS     TO AD-ADR-ADDRESS (AD-IDX).
014700           MOVE TR-TRN-DETAIL      TO AD-ADR-DETAIL (AD-IDX).
014800           MOVE WA-NEW-FLAG        TO AD-ADR-BASE-FLAG (AD-IDX).
014900       1120-CREAR-DIRECCION-EXIT.
015000           EXIT.
015100      *-------------------------------*
015200       1200-CAMBIAR-BASE.
015300      *-------------------------------*
015400           PERFORM 2000-BUSCAR-DIR-POR-ID
015500               THRU 2000-BUSCAR-DIR-POR-ID-EXIT.
015600           IF WA-FOUND-IX = ZEROS
015700               MOVE WT09-TXT-RECHAZO (2) TO LK-REASON-CODE
015800           ELSE
015900               MOVE ZEROS TO WA-BASE-IX
016000               SET AD-IDX TO 1
016100               PERFORM 1110-CONTAR-DIRECCIONES
016200                   THRU 1110-CONTAR-DIRECCIONES-EXIT
016300                   VARYING AD-IDX FROM 1 BY 1
016400                   UNTIL AD-IDX > AD-TABLE-COUNT
016500               IF WA-BASE-IX > ZEROS
016600                   MOVE 'N' TO AD-ADR-BASE-FLAG (WA-BASE-IX)
016700               END-IF
016800               MOVE 'Y' TO AD-ADR-BASE-FLAG (WA-FOUND-IX)
016900               SET LK-RESULT-ACCEPTED TO TRUE
017000           END-IF.
017100       1200-CAMBIAR-BASE-EXIT.
017200           EXIT.
017300      *-------------------------------*
017400       1300-ACTUALIZAR-DIRECCION.
017500      *-------------------------------*
017600           PERFORM 2000-BUSCAR-DIR-POR-ID
017700               THRU 2000-BUSCAR-DIR-POR-ID-EXIT.
017800           IF WA-FOUND-IX = ZEROS
017900               MOVE WT09-TXT-RECHAZO (2) TO LK-REASON-CODE
018000           ELSE
018100               PERFORM 1310-VALIDAR-CAMBIO-BASE
018200                   THRU 1310-VALIDAR-CAMBIO-BASE-EXIT
018300           END-IF.
018400       1300-ACTUALIZAR-DIRECCION-EXIT.
018500           EXIT.
018600      *-------------------------------*
018700       1310-VALIDAR-CAMBIO-BASE.
018800      *-------------------------------*
018900           IF AD-IS-BASE-ADDRESS (WA-FOUND-IX)
019000              AND TR-TRN-BASE-FLAG = 'N'
019100               MOVE WT09-TXT-RECHAZO (3) TO LK-REASON-CODE
019200           ELSE
019300               IF TR-TRN-BASE-FLAG = 'Y'
019400                  AND NOT AD-IS-BASE-ADDRESS (WA-FOUND-IX)
019500                   MOVE ZEROS TO WA-BASE-IX
019600                   SET AD-IDX TO 1
019700                   PERFORM 1110-CONTAR-DIRECCIONES
019800                       THRU 1110-CONTAR-DIRECCIONES-EXIT
019900                       VARYING AD-IDX FROM 1 BY 1
020000                       UNTIL AD-IDX > AD-TABLE-COUNT
020100                   IF WA-BASE-IX = ZEROS
020200                       MOVE WT09-TXT-RECHAZO (2) TO LK-REASON-CODE
020300                       GO TO 1310-VALIDAR-CAMBIO-BASE-EXIT
020400                   END-IF
020500                   MOVE 'N' TO AD-ADR-BASE-FLAG (WA-BASE-IX)
020600                   MOVE 'Y' TO AD-ADR-BASE-FLAG (WA-FOUND-IX)
020700               END-IF
020800               MOVE TR-TRN-NAME    TO AD-ADR-NAME (WA-FOUND-IX)
020900               MOVE TR-TRN-PHONE   TO AD-ADR-PHONE (WA-FOUND-IX)
021000               MOVE TR-TRN-ADDRESS TO AD-ADR-ADDRESS (WA-FOUND-IX)
021100               MOVE TR-TRN-DETAIL  TO AD-ADR-DETAIL (WA-FOUND-IX)
021200               SET LK-RESULT-ACCEPTED TO TRUE
021300           END-IF.
021400       1310-VALIDAR-CAMBIO-BASE-EXIT.
021500           EXIT.
021600      *-------------------------------*
021700       1400-BORRAR-DIRECCION.
021800      *-------------------------------*
021900           PERFORM 2000-BUSCAR-DIR-POR-ID
022000               THRU 2000-BUSCAR-DIR-POR-ID-EXIT.
022100           IF WA-FOUND-IX = ZEROS
022200               MOVE WT09-TXT-RECHAZO (2) TO LK-REASON-CODE
022300           ELSE
022400               IF AD-IS-BASE-ADDRESS (WA-FOUND-IX)
022500                   MOVE WT09-TXT-RECHAZO (4) TO LK-REASON-CODE
022600               ELSE
022700                   MOVE 'N' TO AD-ROW-INUSE (WA-FOUND-IX)
022800                   SET LK-RESULT-ACCEPTED TO TRUE
022900               END-IF
023000           END-IF.
023100       1400-BORRAR-DIRECCION-EXIT.
023200           EXIT.
023300      *-------------------------------*
023400       1500-LISTAR-DIRECCIONES.
023500      *-------------------------------*
023600           MOVE ZEROS TO LK-RPT-LINE-COUNT.
023700           SET AD-IDX TO 1.
023800           PERFORM 1510-LISTAR-SI-BASE
023900               THRU 1510-LISTAR-SI-BASE-EXIT
024000               VARYING AD-IDX FROM 1 BY 1
024100               UNTIL AD-IDX > AD-TABLE-COUNT.
024200           SET AD-IDX TO 1.
024300           PERFORM 1520-LISTAR-SI-NO-BASE
024400               THRU 1520-LISTAR-SI-NO-BASE-EXIT
024500               VARYING AD-IDX FROM 1 BY 1
024600               UNTIL AD-IDX > AD-TABLE-COUNT.
024700           SET LK-RESULT-ACCEPTED TO TRUE.
024800       1500-LISTAR-DIRECCIONES-EXIT.
024900           EXIT.
025000      *-------------------------------*
025100       1510-LISTAR-SI-BASE.
025200      *-------------------------------*
025300           IF AD-ROW-ACTIVE (AD-IDX)
025400              AND AD-ADR-MEM-EMAIL (AD-IDX) = TR-TRN-MEM-EMAIL
025500              AND AD-IS-BASE-ADDRESS (AD-IDX)
025600              AND LK-RPT-LINE-COUNT < 20
025700               PERFORM 1530-FORMATEAR-RENGLON
025800                   THRU 1530-FORMATEAR-RENGLON-EXIT
025900           END-IF.
026000       1510-LISTAR-SI-BASE-EXIT.
026100           EXIT.
026200      *-------------------------------*
026300       1520-LISTAR-SI-NO-BASE.
026400      *-------------------------------*
026500           IF AD-ROW-ACTIVE (AD-IDX)
026600              AND AD-ADR-MEM-EMAIL (AD-IDX) = TR-TRN-MEM-EMAIL
026700              AND AD-NOT-BASE-ADDRESS (AD-IDX)
026800              AND LK-RPT-LINE-COUNT < 20
026900               PERFORM 1530-FORMATEAR-RENGLON
027000                   THRU 1530-FORMATEAR-RENGLON-EXIT
027100           END-IF.
027200       1520-LISTAR-SI-NO-BASE-EXIT.
027300           EXIT.
027400      *-------------------------------*
027500       1530-FORMATEAR-RENGLON.
027600      *-------------------------------*
027700           ADD 1 TO LK-RPT-LINE-COUNT.
027800           MOVE SPACES TO WA-RENGLON.
027900           STRING 'ADR ' AD-ADR-ID (AD-IDX)
028000                  ' BASE-' AD-ADR-BASE-FLAG (AD-IDX)
028100                  ' ' AD-ADR-NAME (AD-IDX)
028200                  DELIMITED BY SIZE INTO WA-RENGLON.
028300           MOVE WA-RENGLON TO LK-RPT-LINE-TAB (LK-RPT-LINE-COUNT).
028400       1530-FORMATEAR-RENGLON-EXIT.
028500           EXIT.
028600      *-------------------------------*
028700       2000-BUSCAR-DIR-POR-ID.
028800      *-------------------------------*
028900           MOVE ZEROS TO WA-FOUND-IX.
029000           SET AD-IDX TO 1.
029100           PERFORM 2010-COMPARAR-DIRECCION
029200               THRU 2010-COMPARAR-DIRECCION-EXIT
029300               VARYING AD-IDX FROM 1 BY 1
029400               UNTIL AD-IDX > AD-TABLE-COUNT.
029500       2000-BUSCAR-DIR-POR-ID-EXIT.
029600           EXIT.
029700      *-------------------------------*
029800       2010-COMPARAR-DIRECCION.
029900      *-------------------------------*
030000           IF AD-ROW-ACTIVE (AD-IDX)
030100              AND AD-ADR-ID (AD-IDX) = TR-TRN-ADR-ID
030200              AND AD-ADR-MEM-EMAIL (AD-IDX) = TR-TRN-MEM-EMAIL
030300               SET WA-FOUND-IX TO AD-IDX
030400           END-IF.
030500       2010-COMPARAR-DIRECCION-EXIT.
030600           EXIT.
