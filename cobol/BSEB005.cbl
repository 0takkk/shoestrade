000100****************************************************************
000200***   * 14/01/03 LMV TK-9077   BFND BUSQUEDA POR SUBCADENA      *
000300***   * 30/01/02 CGR TK-8710   BRDIN DUPLICATE ID CHECK ADDED   *
000400***   * 02/09/01 CGR TK-8216   BLST CAP DOCUMENTED AT 20 LINES  *
000500***   * 22/02/99 LMV TK-6912   Y2K - 4-DIGIT YEAR ON RUN DATE   *
000600***   * 14/07/97 RQG TK-5911   BRAND TABLE SIZE RAISED TO 1000  *
000700***   * 30/11/95 PAM TK-4489   BUPD REJECTS UNKNOWN BRAND ID    *
000800***   * 08/04/94 PAM TK-3703   BDEL SOFT-DELETE VIA ROW SWITCH  *
000900***   * 19/02/93 RQG TK-3181   BLST ORDERS BY ASCENDING ID      *
001000***   * 14/11/91 RQG TK-1903   AJUSTE DE LONGITUD DE CAMPOS     *
001100***   * 22/05/91 RQG TK-1830   PROYECTO MANTTO DE MARCAS        *
001200****************************************************************
001300*IDAPL*BSE
001400*OBJET**********************************************************
001500*OBJET*** MANTENIMIENTO DIARIO DE MARCAS - REVENTA DE ZAPATILLAS
001600*OBJET**********************************************************
001700      *=======================*
001800       IDENTIFICATION DIVISION.
001900      *=======================*
002000       PROGRAM-ID.    BSEB005.
002100       AUTHOR.        R QUISPE GUZMAN.
002200       INSTALLATION.  CENTRO DE COMPUTO BSE.
002300       DATE-WRITTEN.  22/05/91.
002400       DATE-COMPILED.
002500       SECURITY.      USO INTERNO - BSE.
002600      *====================*
002700       ENVIRONMENT DIVISION.
002800      *====================*
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           UPSI-0 ON STATUS IS PRIMERA-VEZ.
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT BRAND-FILE  ASSIGN TO BRDIN
003600               ORGANIZATION IS SEQUENTIAL
003700               FILE STATUS  IS WS-FS-BRAND-FILE.
003800           SELECT TRAN-FILE   ASSIGN TO TRNIN
003900               ORGANIZATION IS SEQUENTIAL
004000               FILE STATUS  IS WS-FS-TRAN-FILE.
004100           SELECT BRAND-OUT   ASSIGN TO BRDOUT
004200               ORGANIZATION IS SEQUENTIAL
004300               FILE STATUS  IS WS-FS-BRAND-OUT.
004400           SELECT REPORT-FILE ASSIGN TO RPTOUT
004500               ORGANIZATION IS SEQUENTIAL
004600               FILE STATUS  IS WS-FS-REPORT-FILE.
004700      *=============*
004800       DATA DIVISION.
004900      *=============*
005000       FILE SECTION.
005100      *
005200       FD  BRAND-FILE
005300           RECORDING MODE IS F
005400           LABEL RECORDS ARE STANDARD.
005500       01  BRAND-REC.
005600           COPY BSETBRD.
005700      *
005800       FD  TRAN-FILE
005900           RECORDING MODE IS F
006000           LABEL RECORDS ARE STANDARD.
006100       01  TRAN-REC.
006200           COPY BSETTRN.
006300      *
006400       FD  BRAND-OUT
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD.
006700       01  BRAND-OUT-REC.
006800           COPY BSETBRD.
006900      *
007000       FD  REPORT-FILE
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD.
007300       01  REPORT-REC                 PIC X(132).
007400      *=======================*
007500       WORKING-STORAGE SECTION.
007600      *=======================*
007700      *------------------ SWITCHES Y RETORNO DE PROGRAMA ---------
007800       77  WS-EOF-TRAN-SW              PIC X(01) VALUE 'N'.
007900           88  WS-EOF-TRAN               VALUE 'Y'.
008000       77  WS-RC                       PIC S9(08) COMP VALUE ZERO.
008100       01  WE-ESPECIALES.
008200           05  WS-FS-BRAND-FILE        PIC X(02) VALUE '00'.
008300           05  WS-FS-TRAN-FILE         PIC X(02) VALUE '00'.
008400           05  WS-FS-BRAND-OUT         PIC X(02) VALUE '00'.
008500           05  WS-FS-REPORT-FILE       PIC X(02) VALUE '00'.
008600      *------------------ TABLA COMUN DE MENSAJES DE RECHAZO -----
008700           COPY BSECMSG.
008800      *------------------ TABLA DE MARCAS ------------------------
008900       01  BR-BRAND-TABLE.
009000           05  BR-TABLE-COUNT          PIC 9(05) COMP.
009100           05  BR-TABLE-ROW OCCURS 1000 TIMES
009200                                       INDEXED BY BR-IDX.
009300               10  BR-ROW-INUSE        PIC X(01) VALUE 'Y'.
009400                   88  BR-ROW-ACTIVE     VALUE 'Y'.
009500               10  BR-ROW-REC.
009600                   COPY BSETBRD.
009700      *------------------ AREA DE TRABAJO DE BUSQUEDA ------------
009800       01  WB-TRABAJO.
009900           COPY BSECBRD.
010000           05  WB-IDX-BUSQ             PIC 9(05) COMP.
010100           05  WB-POS                  PIC 9(02) COMP.
010200           05  WB-RENGLON              PIC X(78).
010300      *------------------ CONTADORES DE CONTROL ------------------
010400       01  WC-CONTADORES.
010500           05  WC-LEIDAS               PIC 9(07) COMP VALUE ZEROS.
010600           05  WC-ACEPTADAS            PIC 9(07) COMP VALUE ZEROS.
010700           05  WC-RECHAZADAS           PIC 9(07) COMP VALUE ZEROS.
010800           05  WC-INDICE               PIC 9(02) COMP.
010900      *------------------ AREA DE RESULTADO DE LA TRAMA ----------
011000       01  WA-RESULTADO.
011100           05  WA-RESULT-SW            PIC X(01).
011200               88  WA-RESULT-ACCEPTED    VALUE 'A'.
011300           05  WA-REASON-CODE          PIC X(20).
011400           05  WA-RPT-LINE-COUNT       PIC 9(03) COMP.
011500           05  WA-RPT-LINE-TAB OCCURS 20 TIMES
011600                                       PIC X(78).
011700      *------------------ RENGLONES DE REPORTE -------------------
011800       01  WS-LINEA-RPT.
011900           05  WS-RPT-CODIGO           PIC X(04).
012000           05  FILLER                  PIC X(01) VALUE SPACE.
012100           05  WS-RPT-BRAND-ID         PIC 9(07).
012200           05  FILLER                  PIC X(01) VALUE SPACE.
012300           05  WS-RPT-ESTADO           PIC X(08).
012400           05  FILLER                  PIC X(01) VALUE SPACE.
012500           05  WS-RPT-RAZON            PIC X(20).
012600           05  FILLER                  PIC X(90) VALUE SPACES.
012700       01  WS-LINEA-TOTAL.
012800           05  WS-TOT-ETIQUETA         PIC X(35).
012900           05  WS-TOT-VALOR            PIC ZZZ,ZZ9.
013000           05  FILLER                  PIC X(90) VALUE SPACES.
013100      *------------------*
013200       PROCEDURE DIVISION.
013300      *------------------*
013400       0000-PROGRAMA-PRINCIPAL.
013500           IF PRIMERA-VEZ
013600               DISPLAY 'BSEB005 - MANTTO DE MARCAS - INICIO'
013700           END-IF.
013800           PERFORM 0100-ABRIR-ARCHIVOS.
013900           PERFORM 0200-CARGAR-MARCAS.
014000           PERFORM 0300-LEER-TRANSACCIONES
014100               THRU 0300-LEER-TRANSACCIONES-EXIT
014200               UNTIL WS-EOF-TRAN.
014300           PERFORM 0400-CERRAR-CORRIDA.
014400           STOP RUN.
014500      *---------------------*
014600       0100-ABRIR-ARCHIVOS.
014700      *---------------------*
014800           OPEN INPUT  BRAND-FILE
014900                       TRAN-FILE.
015000           OPEN OUTPUT BRAND-OUT.
015100           OPEN EXTEND REPORT-FILE.
015200      *----------------------*
015300       0200-CARGAR-MARCAS.
015400      *----------------------*
015500           MOVE ZEROS TO BR-TABLE-COUNT.
015600           MOVE ZEROS TO BB-NEXT-BRAND-ID.
015700           PERFORM 0210-LEER-UNA-MARCA
015800               THRU 0210-LEER-UNA-MARCA-EXIT
015900               UNTIL WS-FS-BRAND-FILE = '10'.
016000      *----------------------*
016100       0210-LEER-UNA-MARCA.
016200      *----------------------*
016300           READ BRAND-FILE
016400               AT END
016500                   MOVE '10' TO WS-FS-BRAND-FILE
016600                   GO TO 0210-LEER-UNA-MARCA-EXIT
016700           END-READ.
016800           ADD 1 TO BR-TABLE-COUNT.
016900           SET BR-IDX TO BR-TABLE-COUNT.
017000           MOVE 'Y' TO BR-ROW-INUSE (BR-IDX).
017100           MOVE BRAND-REC TO BR-ROW-REC (BR-IDX).
017200           IF BR-BRD-ID OF BR-ROW-REC (BR-IDX) > BB-NEXT-BRAND-ID
017300               MOVE BR-BRD-ID OF BR-ROW-REC (BR-IDX)
017400                                       TO BB-NEXT-BRAND-ID
017500           END-IF.
017600       0210-LEER-UNA-MARCA-EXIT.
017700           EXIT.
017800      *------------------------*
017900       0300-LEER-TRANSACCIONES.
018000      *------------------------*
018100           READ TRAN-FILE
018200               AT END
018300                   SET WS-EOF-TRAN TO TRUE
018400                   GO TO 0300-LEER-TRANSACCIONES-EXIT
018500           END-READ.
018600           IF TR-IS-BRAND-TRAN OF TRAN-REC
018700               ADD 1 TO WC-LEIDAS
018800               PERFORM 0310-DESPACHAR-MARCA
018900                   THRU 0310-DESPACHAR-MARCA-EXIT
019000           END-IF.
019100       0300-LEER-TRANSACCIONES-EXIT.
019200           EXIT.
019300      *---------------------------*
019400       0310-DESPACHAR-MARCA.
019500      *---------------------------*
019600           MOVE 'R'                    TO WA-RESULT-SW.
019700           MOVE SPACES                 TO WA-REASON-CODE.
019800           MOVE ZEROS                  TO WA-RPT-LINE-COUNT.
019900           EVALUATE TRUE
020000               WHEN TR-ADD-BRAND OF TRAN-REC
020100                   PERFORM 5100-AGREGAR-MARCA
020200                       THRU 5100-AGREGAR-MARCA-EXIT
020300               WHEN TR-UPDATE-BRAND OF TRAN-REC
020400                   PERFORM 5200-ACTUALIZAR-MARCA
020500                       THRU 5200-ACTUALIZAR-MARCA-EXIT
020600               WHEN TR-DELETE-BRAND OF TRAN-REC
020700                   PERFORM 5300-BORRAR-MARCA
020800                       THRU 5300-BORRAR-MARCA-EXIT
020900               WHEN TR-LIST-BRANDS OF TRAN-REC
021000                   PERFORM 5400-LISTAR-MARCAS
021100                       THRU 5400-LISTAR-MARCAS-EXIT
021200               WHEN TR-FIND-BRANDS OF TRAN-REC
021300                   PERFORM 5500-BUSCAR-MARCAS
021400                       THRU 5500-BUSCAR-MARCAS-EXIT
021500           END-EVALUATE.
021600           PERFORM 0330-ANOTAR-RESULTADO
021700               THRU 0330-ANOTAR-RESULTADO-EXIT.
021800       0310-DESPACHAR-MARCA-EXIT.
021900           EXIT.
022000      *----------------------*
022100       0330-ANOTAR-RESULTADO.
022200      *----------------------*
022300           MOVE TR-TRN-CODE OF TRAN-REC TO WS-RPT-CODIGO.
022400           MOVE TR-TRN-BRAND-ID OF TRAN-REC TO WS-RPT-BRAND-ID.
022500           IF WA-RESULT-ACCEPTED
022600               ADD 1 TO WC-ACEPTADAS
022700               MOVE 'ACCEPTED'          TO WS-RPT-ESTADO
022800               MOVE SPACES              TO WS-RPT-RAZON
022900           ELSE
023000               ADD 1 TO WC-RECHAZADAS
023100               MOVE 'REJECTED'          TO WS-RPT-ESTADO
023200               MOVE WA-REASON-CODE      TO WS-RPT-RAZON
023300           END-IF.
023400           WRITE REPORT-REC             FROM WS-LINEA-RPT.
023500           PERFORM 0340-ESCRIBIR-RENGLONES
023600               THRU 0340-ESCRIBIR-RENGLONES-EXIT
023700               VARYING WC-INDICE FROM 1 BY 1
023800               UNTIL WC-INDICE > WA-RPT-LINE-COUNT.
023900       0330-ANOTAR-RESULTADO-EXIT.
024000           EXIT.
024100      *-----------------------------*
024200       0340-ESCRIBIR-RENGLONES.
024300      *-----------------------------*
024400           MOVE SPACES              TO REPORT-REC.
024500           MOVE WA-RPT-LINE-TAB (WC-INDICE) TO REPORT-REC (1:78).
024600           WRITE REPORT-REC.
024700       0340-ESCRIBIR-RENGLONES-EXIT.
024800           EXIT.
024900      *---------------------*
025000       0400-CERRAR-CORRIDA.
025100      *---------------------*
025200           SET BR-IDX TO 1.
025300           PERFORM 0410-REGRABAR-MARCA
025400               THRU 0410-REGRABAR-MARCA-EXIT
025500               VARYING BR-IDX FROM 1 BY 1
025600               UNTIL BR-IDX > BR-TABLE-COUNT.
025700           PERFORM 0430-IMPRIMIR-TOTALES.
025800           CLOSE BRAND-FILE TRAN-FILE BRAND-OUT REPORT-FILE.
025900      *------------------------*
026000       0410-REGRABAR-MARCA.
026100      *------------------------*
026200           IF BR-ROW-ACTIVE (BR-IDX)
026300               WRITE BRAND-OUT-REC FROM BR-ROW-REC (BR-IDX)
026400           END-IF.
026500       0410-REGRABAR-MARCA-EXIT.
026600           EXIT.
026700      *------------------------*
026800       0430-IMPRIMIR-TOTALES.
026900      *------------------------*
027000           MOVE SPACES              TO REPORT-REC.
027100           WRITE REPORT-REC.
027200           MOVE 'MARCAS - TRANSACCIONES LEIDAS'
027300                                     TO WS-TOT-ETIQUETA.
027400           MOVE WC-LEIDAS            TO WS-TOT-VALOR.
027500           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
027600           MOVE 'MARCAS - TRANSACCIONES ACEPTADAS'
027700                                     TO WS-TOT-ETIQUETA.
027800           MOVE WC-ACEPTADAS         TO WS-TOT-VALOR.
027900           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
028000           MOVE 'MARCAS - TRANSACCIONES RECHAZADAS'
028100                                     TO WS-TOT-ETIQUETA.
028200           MOVE WC-RECHAZADAS        TO WS-TOT-VALOR.
028300           WRITE REPORT-REC FROM WS-LINEA-TOTAL.
028400      *-------------------------------*
028500       5100-AGREGAR-MARCA.
028600      *-------------------------------*
028700           ADD 1 TO BB-NEXT-BRAND-ID.
028800           ADD 1 TO BR-TABLE-COUNT.
028900           SET BR-IDX TO BR-TABLE-COUNT.
029000           MOVE 'Y' TO BR-ROW-INUSE (BR-IDX).
029100           MOVE BB-NEXT-BRAND-ID
029200                            TO BR-BRD-ID OF BR-ROW-REC (BR-IDX).
029300           MOVE TR-TRN-BRAND-NAME OF TRAN-REC
029400                            TO BR-BRD-NAME OF BR-ROW-REC (BR-IDX).
029500           SET WA-RESULT-ACCEPTED TO TRUE.
029600       5100-AGREGAR-MARCA-EXIT.
029700           EXIT.
029800      *-------------------------------*
029900       5150-BUSCAR-MARCA-POR-ID.
030000      *-------------------------------*
030100           MOVE ZEROS TO WB-IDX-BUSQ.
030200           SET BR-IDX TO 1.
030300           SEARCH BR-TABLE-ROW
030400               AT END CONTINUE
030500               WHEN BR-BRD-ID OF BR-ROW-REC (BR-IDX)
030600                             = TR-TRN-BRAND-ID OF TRAN-REC
030700                    AND BR-ROW-ACTIVE (BR-IDX)
030800                   SET WB-IDX-BUSQ TO BR-IDX
030900           END-SEARCH.
031000       5150-BUSCAR-MARCA-POR-ID-EXIT.
031100           EXIT.
031200      *-------------------------------*
031300       5200-ACTUALIZAR-MARCA.
031400      *-------------------------------*
031500           PERFORM 5150-BUSCAR-MARCA-POR-ID
031600               THRU 5150-BUSCAR-MARCA-POR-ID-EXIT.
031700           IF WB-IDX-BUSQ = ZEROS
031800               MOVE WT09-TXT-RECHAZO (7) TO WA-REASON-CODE
031900           ELSE
032000               SET BR-IDX TO WB-IDX-BUSQ
032100               MOVE TR-TRN-BRAND-NAME OF TRAN-REC
032200                            TO BR-BRD-NAME OF BR-ROW-REC (BR-IDX)
032300               SET WA-RESULT-ACCEPTED TO TRUE
032400           END-IF.
032500       5200-ACTUALIZAR-MARCA-EXIT.
032600           EXIT.
032700      *-------------------------------*
032800       5300-BORRAR-MARCA.
032900      *-------------------------------*
033000           PERFORM 5150-BUSCAR-MARCA-POR-ID
033100               THRU 5150-BUSCAR-MARCA-POR-ID-EXIT.
033200           IF WB-IDX-BUSQ = ZEROS
033300               MOVE WT09-TXT-RECHAZO (7) TO WA-REASON-CODE
033400           ELSE
033500               SET BR-IDX TO WB-IDX-BUSQ
033600               MOVE 'N' TO BR-ROW-INUSE (BR-IDX)
033700               SET WA-RESULT-ACCEPTED TO TRUE
033800           END-IF.
033900       5300-BORRAR-MARCA-EXIT.
034000           EXIT.
034100      *-------------------------------*
034200       5400-LISTAR-MARCAS.
034300      *-------------------------------*
034400           PERFORM 5410-LISTAR-UNA-MARCA
034500               THRU 5410-LISTAR-UNA-MARCA-EXIT
034600               VARYING BR-IDX FROM 1 BY 1
034700               UNTIL BR-IDX > BR-TABLE-COUNT.
034800           SET WA-RESULT-ACCEPTED TO TRUE.
034900       5400-LISTAR-MARCAS-EXIT.
035000           EXIT.
035100      *-------------------------------*
035200       5410-LISTAR-UNA-MARCA.
035300      *-------------------------------*
035400           IF BR-ROW-ACTIVE (BR-IDX)
035500              AND WA-RPT-LINE-COUNT < 20
035600               PERFORM 5420-FORMATEAR-RENGLON
035700                   THRU 5420-FORMATEAR-RENGLON-EXIT
035800               ADD 1 TO WA-RPT-LINE-COUNT
035900               MOVE WB-RENGLON
036000                        TO WA-RPT-LINE-TAB (WA-RPT-LINE-COUNT)
036100           END-IF.
036200       5410-LISTAR-UNA-MARCA-EXIT.
036300           EXIT.
036400      *-------------------------------*
036500       5420-FORMATEAR-RENGLON.
036600      *-------------------------------*
036700           MOVE SPACES TO WB-RENGLON.
036800           STRING 'BRD ' BR-BRD-ID-X OF BR-ROW-REC (BR-IDX)
036900                  ' ' BR-BRD-NAME OF BR-ROW-REC (BR-IDX)
037000                  DELIMITED BY SIZE INTO WB-RENGLON.
037100       5420-FORMATEAR-RENGLON-EXIT.
037200           EXIT.
037300      *-------------------------------*
037400       5500-BUSCAR-MARCAS.
037500      *-------------------------------*
037600           PERFORM 5510-CALC-LONGITUD
037700               THRU 5510-CALC-LONGITUD-EXIT.
037800           PERFORM 5520-EXAMINAR-UNA-MARCA
037900               THRU 5520-EXAMINAR-UNA-MARCA-EXIT
038000               VARYING BR-IDX FROM 1 BY 1
038100               UNTIL BR-IDX > BR-TABLE-COUNT.
038200           SET WA-RESULT-ACCEPTED TO TRUE.
038300       5500-BUSCAR-MARCAS-EXIT.
038400           EXIT.
038500      *-------------------------------*
038600       5510-CALC-LONGITUD.
038700      *-------------------------------*
038800           MOVE TR-TRN-BRAND-NAME OF TRAN-REC
038900                                     TO BB-SEARCH-STRING.
039000           MOVE 30 TO BB-SEARCH-LEN.
039100           PERFORM 5511-RECORTAR-BLANCOS
039200               THRU 5511-RECORTAR-BLANCOS-EXIT
039300               UNTIL BB-SEARCH-LEN = 0
039400                  OR BB-SEARCH-STRING (BB-SEARCH-LEN:1)
039500                                                     NOT = SPACE.
039600       5510-CALC-LONGITUD-EXIT.
039700           EXIT.
039800      *-------------------------------*
039900       5511-RECORTAR-BLANCOS.
040000      *-------------------------------*
040100           SUBTRACT 1 FROM BB-SEARCH-LEN.
040200       5511-RECORTAR-BLANCOS-EXIT.
040300           EXIT.
040400      *-------------------------------*
040500       5520-EXAMINAR-UNA-MARCA.
040600      *-------------------------------*
040700           MOVE ZEROS TO BB-MATCH-COUNT.
040800           IF BR-ROW-ACTIVE (BR-IDX) AND BB-SEARCH-LEN > 0
040900               MOVE ZEROS TO WB-POS
041000               PERFORM 5530-COMPARAR-POSICION
041100                   THRU 5530-COMPARAR-POSICION-EXIT
041200                   VARYING WB-POS FROM 1 BY 1
041300                   UNTIL WB-POS > 31 - BB-SEARCH-LEN
041400                      OR BB-MATCH-COUNT > 0
041500               IF BB-MATCH-COUNT > 0
041600                  AND WA-RPT-LINE-COUNT < 20
041700                   PERFORM 5420-FORMATEAR-RENGLON
041800                       THRU 5420-FORMATEAR-RENGLON-EXIT
041900                   ADD 1 TO WA-RPT-LINE-COUNT
042000                   MOVE WB-RENGLON
042100                        TO WA-RPT-LINE-TAB (WA-RPT-LINE-COUNT)
042200               END-IF
042300           END-IF.
042400       5520-EXAMINAR-UNA-MARCA-EXIT.
042500           EXIT.
042600      *-------------------------------*
042700       5530-COMPARAR-POSICION.
042800      *-------------------------------*
042900           IF BR-BRD-NAME OF BR-ROW-REC (BR-IDX)
043000                             (WB-POS:BB-SEARCH-LEN)
043100              = BB-SEARCH-STRING (1:BB-SEARCH-LEN)
043200               MOVE 1 TO BB-MATCH-COUNT
043300           END-IF.
043400       5530-COMPARAR-POSICION-EXIT.
043500           EXIT.
